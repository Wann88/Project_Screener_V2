000100*===============================================================* ACK001  
000200* COPYBOOK:  PRINTCTL                                             ACK001  
000300* SHOP-STANDARD CURRENT-DATE BREAKOUT.  COPY'd INTO BATCH JOBS    ACK001  
000400* THAT NEED THE RUN DATE BROKEN OUT OF FUNCTION CURRENT-DATE      ACK001  
000500* FOR A REPORT HEADING.  DO NOT CODE THIS FIELD LOCALLY -- COPY   ACK001  
000600* THIS MEMBER.                                                    ACK001  
000700*                                                                 ACK001  
000800* MAINTENANCE LOG                                                 ACK001  
000900* DATE      PROGRAMMER     REQUEST#   DESCRIPTION                 ACK001  
001000* --------- -------------- ---------- ------------------------    ACK001  
001100* 11/28/80 E ACKERMAN      IOC-0041   ORIGINAL COPYBOOK --        ACK001  
001200*          PAGE/LINE CONTROL FIELDS FOR THE PRINT-PRODUCING       ACK001  
001300*          BATCH JOBS.                                            ACK001  
001400* 03/14/86 R HUTCHENS      IOC-0119   ADDED WS-CURRENT-DATE-DATA  WRK002  
001500*          BLOCK SO CALLERS STOP BUILDING THEIR OWN DATE-TIME     WRK002  
001600*          BREAKOUT FROM FUNCTION CURRENT-DATE.                   WRK002  
001700* 09/09/98 L FONTAINE      IOC-0388   Y2K REMEDIATION - WS-CURR-  WRK003  
001800*          ENT-YEAR WIDENED TO PIC 9(04), CENTURY NO LONGER       WRK003  
001900*          ASSUMED.  SEE SHOP Y2K BINDER TAB 4.                   WRK003  
002000* 05/12/11 J OKONKWO       IOC-0561   STKSCRN IS THE ONLY JOB     WRK008  
002100*          STILL COPYING THIS MEMBER AND IT DOES NOT PAGE --      WRK008  
002200*          ONE HEADING BLOCK, ONE SUMMARY, NO BREAK.  DROPPED     WRK008  
002300*          PRINTER-CONTROL-FIELDS AND WS-CURRENT-TIME, WHICH NO   WRK008  
002400*          CALLER WAS READING.  MEMBER NOW CARRIES JUST THE       WRK008  
002500*          RUN-DATE BREAKOUT.  IF A FUTURE JOB NEEDS PAGE         WRK008  
002600*          BREAKS, RE-ADD THE CONTROL FIELDS THEN -- DON'T        WRK008  
002700*          CARRY DEAD FIELDS AGAINST THAT DAY.                    WRK008  
002800*===============================================================* WRK008  
002900 01  WS-CURRENT-DATE-DATA.                                        WRK002  
003000     05  WS-CURRENT-DATE.                                         WRK002  
003100         10  WS-CURRENT-YEAR     PIC 9(04).                       WRK003  
003200         10  WS-CURRENT-MONTH    PIC 9(02).                       WRK002  
003300         10  WS-CURRENT-DAY      PIC 9(02).                       WRK002  
003400     05  FILLER                  PIC X(09)       VALUE SPACE.     WRK008  
003500*===============================================================* WRK008  
