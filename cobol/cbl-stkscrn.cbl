000100*===============================================================* WRK004  
000200* PROGRAM NAME:    STKSCRN                                        WRK004  
000300* ORIGINAL AUTHOR: R HUTCHENS                                     WRK004  
000400*                                                                 WRK004  
000500* DAILY STOCK SCREENER.  READS A SORTED FILE OF END-OF-DAY        WRK004  
000600* TICKER QUOTES, ACCUMULATES A ROLLING PER-TICKER HISTORY, AND    WRK004  
000700* AT EACH TICKER BREAK RUNS THE FIVE SCREENING RULES AGAINST      WRK004  
000800* THE TICKER'S DERIVED STATISTICS.  TICKERS CLEARING ALL FIVE     WRK004  
000900* RULES ARE WRITTEN TO THE ALERT FILE FOR THE WIRE JOB TO PICK    WRK004  
001000* UP; EVERY TICKER (PASS, FAIL OR SKIP) GETS A LINE ON THE        WRK004  
001100* SCREENER REPORT.                                                WRK004  
001200*                                                                 WRK004  
001300* MAINTENANCE LOG                                                 WRK004  
001400* DATE      PROGRAMMER     REQUEST#   DESCRIPTION                 WRK004  
001500* --------- -------------- ---------- ------------------------    WRK004  
001600* 02/03/87 R HUTCHENS      IOC-0141   ORIGINAL PROGRAM.  FIVE     WRK004  
001700*          SCREENING RULES PER THE ANALYTICS DESK SPEC DTD        WRK004  
001800*          01/09/87.                                              WRK004  
001900* 08/14/87 R HUTCHENS      IOC-0158   MA20 WINDOW WAS TAKING THE  WRK004  
002000*          20 OLDEST QUOTES INSTEAD OF THE 20 MOST RECENT --      WRK004  
002100*          HISTORY TABLE WAS NOT BEING READ BACKWARDS. FIXED IN   WRK004  
002200*          4020-CALCULATE-MOVING-AVERAGES.                        WRK004  
002300* 01/22/88 R HUTCHENS      IOC-0172   R2 VOLUME-SURGE TEST WAS    WRK004  
002400*          ROUNDING 1.5 * AVG-VOL20 BEFORE THE COMPARE, LETTING   WRK004  
002500*          A FEW BORDERLINE TICKERS THROUGH THAT THE DESK DID     WRK004  
002600*          NOT WANT.  COMPARE NOW DONE UNROUNDED PER SPEC.        WRK004  
002700* 06/19/91 R HUTCHENS      IOC-0206   ADDED AL-RULES FLAG VECTOR  WRK006  
002800*          TO THE ALERT RECORD SO THE DESK CAN SEE WHICH RULES    WRK006  
002900*          FIRED WITHOUT RE-RUNNING THE REPORT.                   WRK006  
003000* 04/02/93 M OYELARAN      IOC-0251   HISTORY TABLE WAS FIXED AT  WRK007  
003100*          20 ENTRIES -- A TICKER WITH A GAP IN TRADING LOST      WRK007  
003200*          OLDER QUOTES BEFORE MA20 COULD SEE THEM.  WIDENED TO   WRK007  
003300*          60 ENTRIES, OLDEST DROPS OFF THE FRONT.                WRK007  
003400* 09/09/98 L FONTAINE      IOC-0388   Y2K REMEDIATION - QT-DATE/  WRK003  
003500*          AL-DATE CENTURY CONFIRMED, RUN-DATE HEADING NOW PULLS  WRK003  
003600*          THE FULL 4-DIGIT YEAR OUT OF WS-CURRENT-DATE-DATA.     WRK003  
003700* 11/30/01 M OYELARAN      IOC-0429   SKIPPED-RECORDS TOTAL ADDED WRK007  
003800*          TO THE SUMMARY BLOCK PER AUDIT FINDING 01-117.         WRK007  
003900* 05/05/11 J OKONKWO       IOC-0560   CONVERTED SUBSCRIPTS AND    WRK008  
004000*          ACCUMULATORS TO COMP PER SHOP STANDARDS REVIEW. ALSO   WRK008  
004100*          FIXED A LATENT BUG WHERE THE DETAIL LINE AND ALERT     WRK008  
004200*          RECORD PICKED UP THE NEXT TICKER'S DATE INSTEAD OF     WRK008  
004300*          THE JUST-COMPLETED TICKER'S LATEST QUOTE DATE.         WRK008  
004400* 06/30/11 J OKONKWO       IOC-0565   SHOP STANDARDS AUDIT --     WRK009  
004500*          4000 AND 5000 WERE CALLING THEIR WORKER PARAGRAPHS     WRK009  
004600*          ONE PERFORM AT A TIME.  RESTRUCTURED AS PERFORM...     WRK009  
004700*          THRU RANGES (4010 THRU 4030, 5010 THRU 5050) AND       WRK009  
004800*          MOVED 4021/4031 BEHIND THE RANGE THEY FEED SO THE      WRK009  
004900*          FALL-THRU DOESN'T RE-DRIVE THEM.  ALSO ADDED A         WRK009  
005000*          GO TO IN 2100 SO A BLANK-TICKER RECORD SHORT-CIRCUITS  WRK009  
005100*          THE CLOSE/VOLUME CHECK INSTEAD OF NESTING DEEPER.      WRK009  
005200*          FIXED SUMMARY-LINE-4 FILLER (WAS 47, GROUP SUMMED TO   WRK009  
005300*          81) AND SQUARED UP THE COLUMN 73-80 TAG FIELD ON       WRK009  
005400*          EVERY LINE IN THIS PROGRAM AND ITS COPYBOOKS.          WRK009  
005500*===============================================================* WRK004  
005600 IDENTIFICATION DIVISION.                                         WRK004  
005700 PROGRAM-ID.    STKSCRN.                                          WRK004  
005800 AUTHOR.        R HUTCHENS.                                       WRK004  
005900 INSTALLATION.  ANALYTICS DESK - BATCH SUPPORT.                   WRK004  
006000 DATE-WRITTEN.  02/03/1987.                                       WRK004  
006100 DATE-COMPILED.                                                   WRK004  
006200 SECURITY.      NON-CONFIDENTIAL.                                 WRK004  
006300*===============================================================* WRK004  
006400 ENVIRONMENT DIVISION.                                            WRK004  
006500*---------------------------------------------------------------* WRK004  
006600 CONFIGURATION SECTION.                                           WRK004  
006700 SOURCE-COMPUTER.  IBM-3090.                                      WRK004  
006800 OBJECT-COMPUTER.  IBM-3090.                                      WRK004  
006900 SPECIAL-NAMES.                                                   WRK004  
007000     C01 IS TOP-OF-FORM.                                          WRK004  
007100*---------------------------------------------------------------* WRK004  
007200 INPUT-OUTPUT SECTION.                                            WRK004  
007300 FILE-CONTROL.                                                    WRK004  
007400     SELECT QUOTE-FILE ASSIGN TO QUOTEDD                          WRK004  
007500         ORGANIZATION IS LINE SEQUENTIAL                          WRK004  
007600         FILE STATUS  IS QT-FILE-STATUS.                          WRK004  
007700*                                                                 WRK004  
007800     SELECT ALERT-FILE ASSIGN TO ALERTDD                          WRK004  
007900         ORGANIZATION IS LINE SEQUENTIAL                          WRK004  
008000         FILE STATUS  IS AL-FILE-STATUS.                          WRK004  
008100*                                                                 WRK004  
008200     SELECT PRINT-FILE ASSIGN TO PRTFILE                          WRK004  
008300         ORGANIZATION IS LINE SEQUENTIAL                          WRK004  
008400         FILE STATUS  IS PR-FILE-STATUS.                          WRK004  
008500*===============================================================* WRK004  
008600 DATA DIVISION.                                                   WRK004  
008700*---------------------------------------------------------------* WRK004  
008800 FILE SECTION.                                                    WRK004  
008900*---------------------------------------------------------------* WRK004  
009000 FD  QUOTE-FILE                                                   WRK004  
009100     LABEL RECORDS ARE STANDARD                                   WRK004  
009200     RECORDING MODE IS F.                                         WRK004  
009300     COPY QTREC.                                                  WRK004  
009400*---------------------------------------------------------------* WRK004  
009500 FD  ALERT-FILE                                                   WRK004  
009600     LABEL RECORDS ARE STANDARD                                   WRK004  
009700     RECORDING MODE IS F.                                         WRK004  
009800     COPY ALREC.                                                  WRK004  
009900*---------------------------------------------------------------* WRK004  
010000 FD  PRINT-FILE                                                   WRK004  
010100     RECORDING MODE IS F.                                         WRK004  
010200 01  PRINT-RECORD.                                                WRK004  
010300*    05  CC                       PIC X(01).                      WRK004  
010400     05  PRINT-LINE               PIC X(80).                      WRK004  
010500     05  FILLER                   PIC X(01)  VALUE SPACE.         WRK008  
010600*---------------------------------------------------------------* WRK004  
010700 WORKING-STORAGE SECTION.                                         WRK004  
010800*---------------------------------------------------------------* WRK004  
010900 01  REPORT-LINES.                                                WRK004  
011000*---------------------------------------------------------------* WRK004  
011100     05  NEXT-REPORT-LINE         PIC X(80)  VALUE SPACE.         WRK004  
011200*---------------------------------------------------------------* WRK004  
011300     05  HEADING-LINE-1.                                          WRK004  
011400         10  FILLER      PIC X(20) VALUE '        DAILY STOCK '.  WRK004  
011500         10  FILLER      PIC X(20) VALUE 'SCREENER - RUN DATE '.  WRK004  
011600         10  HL1-RUN-DATE.                                        WRK004  
011700             15  HL1-RUN-YEAR     PIC 9(04).                      WRK004  
011800             15  FILLER           PIC X(01) VALUE '/'.            WRK004  
011900             15  HL1-RUN-MONTH    PIC 9(02).                      WRK004  
012000             15  FILLER           PIC X(01) VALUE '/'.            WRK004  
012100             15  HL1-RUN-DAY      PIC 9(02).                      WRK004  
012200         10  HL1-RUN-DATE-ALT REDEFINES HL1-RUN-DATE              WRK008  
012300                             PIC X(10).                           WRK008  
012400         10  FILLER      PIC X(30) VALUE SPACE.                   WRK004  
012500*---------------------------------------------------------------* WRK004  
012600     05  HEADING-LINE-2.                                          WRK004  
012700         10  FILLER      PIC X(20) VALUE 'TICKER     DATE     '.  WRK004  
012800         10  FILLER      PIC X(20) VALUE '     CLOSE   PCT-CHG'.  WRK004  
012900         10  FILLER      PIC X(20) VALUE '     MA5      MA20  '.  WRK004  
013000         10  FILLER      PIC X(20) VALUE '   DISP             '.  WRK004  
013100*---------------------------------------------------------------* WRK004  
013200     05  DETAIL-LINE-1.                                           WRK004  
013300         10  DL-TICKER            PIC X(08).                      WRK004  
013400         10  FILLER               PIC X(02) VALUE SPACE.          WRK004  
013500         10  DL-DATE.                                             WRK004  
013600             15  DL-DATE-YEAR     PIC 9(04).                      WRK004  
013700             15  FILLER           PIC X(01) VALUE '/'.            WRK004  
013800             15  DL-DATE-MONTH    PIC 9(02).                      WRK004  
013900             15  FILLER           PIC X(01) VALUE '/'.            WRK004  
014000             15  DL-DATE-DAY      PIC 9(02).                      WRK004  
014100         10  DL-DATE-ALT REDEFINES DL-DATE PIC X(10).             WRK008  
014200         10  FILLER               PIC X(02) VALUE SPACE.          WRK004  
014300         10  DL-CLOSE             PIC ZZZ,ZZ9.99.                 WRK004  
014400         10  FILLER               PIC X(02) VALUE SPACE.          WRK004  
014500         10  DL-PCT-CHG-SIGN      PIC X(01).                      WRK004  
014600         10  DL-PCT-CHG           PIC ZZ9.99.                     WRK004  
014700         10  FILLER               PIC X(03) VALUE SPACE.          WRK004  
014800         10  DL-MA5               PIC ZZZ,ZZ9.99.                 WRK004  
014900         10  FILLER               PIC X(03) VALUE SPACE.          WRK004  
015000         10  DL-MA20              PIC ZZZ,ZZ9.99.                 WRK004  
015100         10  FILLER               PIC X(03) VALUE SPACE.          WRK004  
015200         10  DL-DISP              PIC X(04).                      WRK004  
015300         10  FILLER               PIC X(06) VALUE SPACE.          WRK004  
015400*---------------------------------------------------------------* WRK004  
015500     05  SUMMARY-LINE-1.                                          WRK004  
015600         10  FILLER      PIC X(19) VALUE 'TICKERS SCREENED : '.   WRK004  
015700         10  SL1-TICKERS-SCREENED PIC ZZZ9.                       WRK004  
015800         10  FILLER      PIC X(57) VALUE SPACE.                   WRK004  
015900*---------------------------------------------------------------* WRK004  
016000     05  SUMMARY-LINE-2.                                          WRK004  
016100         10  FILLER      PIC X(19) VALUE 'TICKERS PASSED   : '.   WRK004  
016200         10  SL2-TICKERS-PASSED   PIC ZZZ9.                       WRK004  
016300         10  FILLER      PIC X(57) VALUE SPACE.                   WRK004  
016400*---------------------------------------------------------------* WRK004  
016500     05  SUMMARY-LINE-3.                                          WRK004  
016600         10  FILLER      PIC X(19) VALUE 'RECORDS SKIPPED  : '.   WRK004  
016700         10  SL3-RECORDS-SKIPPED  PIC ZZZ9.                       WRK004  
016800         10  FILLER      PIC X(57) VALUE SPACE.                   WRK004  
016900*---------------------------------------------------------------* WRK004  
017000     05  SUMMARY-LINE-4.                                          WRK004  
017100         10  FILLER      PIC X(19) VALUE 'TOTAL LAST VOLUME: '.   WRK004  
017200         10  SL4-TOTAL-VOLUME     PIC ZZZ,ZZZ,ZZZ,ZZ9.            WRK004  
017300         10  FILLER      PIC X(46) VALUE SPACE.                   WRK009  
017400*---------------------------------------------------------------* WRK004  
017500 01  WS-SWITCHES-SUBSCRIPTS-MISC.                                 WRK004  
017600*---------------------------------------------------------------* WRK004  
017700     05  QT-FILE-STATUS           PIC X(02)  VALUE '00'.          WRK004  
017800     05  AL-FILE-STATUS           PIC X(02)  VALUE '00'.          WRK004  
017900     05  PR-FILE-STATUS           PIC X(02)  VALUE '00'.          WRK004  
018000     05  END-OF-FILE-SW           PIC X(01)  VALUE 'N'.           WRK004  
018100         88  END-OF-FILE                     VALUE 'Y'.           WRK004  
018200     05  VALID-RECORD-SW          PIC X(01)  VALUE 'Y'.           WRK004  
018300         88  VALID-RECORD                    VALUE 'Y'.           WRK004  
018400     05  FIRST-RECORD-SW          PIC X(01)  VALUE 'Y'.           WRK004  
018500         88  FIRST-RECORD                    VALUE 'Y'.           WRK004  
018600     05  EVALUABLE-TICKER-SW      PIC X(01)  VALUE 'Y'.           WRK004  
018700         88  EVALUABLE-TICKER                VALUE 'Y'.           WRK004  
018800     05  TICKER-PASSED-SW         PIC X(01)  VALUE 'N'.           WRK004  
018900         88  TICKER-PASSED                   VALUE 'Y'.           WRK004  
019000     05  WS-CURRENT-TICKER        PIC X(08)  VALUE SPACE.         WRK004  
019100*---------------------------------------------------------------* WRK004  
019200 01  WS-TICKER-LATEST-DATE.                                       WRK008  
019300*---------------------------------------------------------------* WRK008  
019400     05  WS-LATEST-DATE-YEAR      PIC 9(04)  VALUE 0.             WRK008  
019500     05  WS-LATEST-DATE-MONTH     PIC 9(02)  VALUE 0.             WRK008  
019600     05  WS-LATEST-DATE-DAY       PIC 9(02)  VALUE 0.             WRK008  
019700*---------------------------------------------------------------* WRK004  
019800 01  WS-ACCUMULATORS.                                             WRK004  
019900*---------------------------------------------------------------* WRK004  
020000     05  TICKER-COUNT             PIC 9(04)  COMP VALUE 0.        WRK008  
020100     05  PASS-COUNT               PIC 9(04)  COMP VALUE 0.        WRK008  
020200     05  SKIPPED-RECORDS          PIC 9(04)  COMP VALUE 0.        WRK008  
020300     05  TOTAL-VOLUME             PIC 9(13)  COMP VALUE 0.        WRK008  
020400*---------------------------------------------------------------* WRK004  
020500 01  WS-HISTORY-CONTROL.                                          WRK007  
020600*---------------------------------------------------------------* WRK007  
020700     05  HIST-COUNT               PIC 9(02)  COMP VALUE 0.        WRK008  
020800     05  HIST-MAX                 PIC 9(02)  COMP VALUE 60.       WRK008  
020900     05  HIST-MIN-TO-EVALUATE     PIC 9(02)  COMP VALUE 20.       WRK008  
021000     05  HIST-SUB                 PIC 9(02)  COMP VALUE 0.        WRK008  
021100     05  HIST-WORK-SUB            PIC 9(02)  COMP VALUE 0.        WRK008  
021200     05  HIST-BACK-SUB            PIC 9(02)  COMP VALUE 0.        WRK008  
021300*---------------------------------------------------------------* WRK007  
021400 01  HISTORY-TABLE.                                               WRK007  
021500*---------------------------------------------------------------* WRK007  
021600     05  HIST-ENTRY OCCURS 60 TIMES.                              WRK007  
021700         10  HIST-CLOSE           PIC 9(07)V99.                   WRK007  
021800         10  HIST-VOLUME          PIC 9(11).                      WRK007  
021900*---------------------------------------------------------------* WRK004  
022000 01  WS-STATISTICS.                                               WRK004  
022100*---------------------------------------------------------------* WRK004  
022200     05  WS-LAST-CLOSE            PIC 9(07)V99  VALUE 0.          WRK004  
022300     05  WS-PREV-CLOSE            PIC 9(07)V99  VALUE 0.          WRK004  
022400     05  WS-LAST-VOLUME           PIC 9(11)     VALUE 0.          WRK004  
022500     05  WS-PCT-CHG               PIC S9(03)V99 VALUE 0.          WRK004  
022600     05  WS-MA5                   PIC 9(07)V99  VALUE 0.          WRK004  
022700     05  WS-MA20                  PIC 9(07)V99  VALUE 0.          WRK004  
022800     05  WS-AVG-VOL20             PIC 9(11)     VALUE 0.          WRK004  
022900     05  WS-CLOSE-SUM             PIC 9(09)V99  VALUE 0.          WRK004  
023000     05  WS-VOLUME-SUM            PIC 9(13)     VALUE 0.          WRK004  
023100     05  WS-VOLUME-THRESHOLD      PIC 9(12)V9   VALUE 0.          WRK004  
023200*---------------------------------------------------------------* WRK004  
023300 01  WS-RULE-FLAGS.                                               WRK004  
023400*---------------------------------------------------------------* WRK004  
023500     05  WS-RULE-FLAG-VECTOR.                                     WRK004  
023600         10  WS-RULE-FLAG OCCURS 5 TIMES                          WRK004  
023700                          PIC X(01).                              WRK004  
023800             88  RULE-PASSED                 VALUE 'Y'.           WRK004  
023900     05  WS-RULE-COUNT            PIC 9(01)  COMP VALUE 0.        WRK008  
024000*---------------------------------------------------------------* WRK004  
024100     COPY PRINTCTL.                                               WRK004  
024200*===============================================================* WRK004  
024300 PROCEDURE DIVISION.                                              WRK004  
024400*---------------------------------------------------------------* WRK004  
024500 0000-MAIN-PROCESSING.                                            WRK004  
024600*---------------------------------------------------------------* WRK004  
024700     PERFORM 1000-OPEN-FILES-INITIALIZE.                          WRK004  
024800     PERFORM 1100-WRITE-REPORT-HEADINGS.                          WRK004  
024900     PERFORM 8000-READ-QUOTE-FILE.                                WRK004  
025000     PERFORM 2000-PROCESS-QUOTE-FILE                              WRK004  
025100         UNTIL END-OF-FILE.                                       WRK004  
025200     IF  NOT FIRST-RECORD                                         WRK004  
025300         PERFORM 3000-TICKER-CONTROL-BREAK                        WRK004  
025400     END-IF.                                                      WRK004  
025500     PERFORM 7000-WRITE-SUMMARY-BLOCK.                            WRK004  
025600     PERFORM 6000-CLOSE-FILES.                                    WRK004  
025700     GOBACK.                                                      WRK004  
025800*---------------------------------------------------------------* WRK004  
025900 1000-OPEN-FILES-INITIALIZE.                                      WRK004  
026000*---------------------------------------------------------------* WRK004  
026100     OPEN INPUT  QUOTE-FILE                                       WRK004  
026200          OUTPUT ALERT-FILE                                       WRK004  
026300                 PRINT-FILE.                                      WRK004  
026400     MOVE FUNCTION CURRENT-DATE  TO WS-CURRENT-DATE-DATA.         WRK004  
026500     MOVE WS-CURRENT-YEAR        TO HL1-RUN-YEAR.                 WRK004  
026600     MOVE WS-CURRENT-MONTH       TO HL1-RUN-MONTH.                WRK004  
026700     MOVE WS-CURRENT-DAY         TO HL1-RUN-DAY.                  WRK004  
026800     DISPLAY 'STKSCRN - DAILY STOCK SCREENER STARTING'.           WRK004  
026900*---------------------------------------------------------------* WRK004  
027000 1100-WRITE-REPORT-HEADINGS.                                      WRK004  
027100*---------------------------------------------------------------* WRK004  
027200     MOVE HEADING-LINE-1         TO NEXT-REPORT-LINE.             WRK004  
027300     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
027400     MOVE HEADING-LINE-2         TO NEXT-REPORT-LINE.             WRK004  
027500     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
027600*---------------------------------------------------------------* WRK004  
027700 2000-PROCESS-QUOTE-FILE.                                         WRK004  
027800*---------------------------------------------------------------* WRK004  
027900     PERFORM 2100-EDIT-QUOTE-RECORD.                              WRK004  
028000     IF  VALID-RECORD                                             WRK004  
028100         IF  NOT FIRST-RECORD AND                                 WRK004  
028200             QT-TICKER NOT = WS-CURRENT-TICKER                    WRK004  
028300             PERFORM 3000-TICKER-CONTROL-BREAK                    WRK004  
028400         END-IF                                                   WRK004  
028500         MOVE 'N'                TO FIRST-RECORD-SW               WRK004  
028600         MOVE QT-TICKER          TO WS-CURRENT-TICKER             WRK004  
028700         PERFORM 2200-APPEND-HISTORY-ENTRY                        WRK004  
028800     END-IF.                                                      WRK004  
028900     PERFORM 8000-READ-QUOTE-FILE.                                WRK004  
029000*---------------------------------------------------------------* WRK004  
029100 2100-EDIT-QUOTE-RECORD.                                          WRK004  
029200*---------------------------------------------------------------* WRK009  
029300*    06/30/11 IOC-0565 -- A BLANK TICKER IS ALREADY A SKIP, SO    WRK009  
029400*    GO TO PAST THE CLOSE/VOLUME CHECK RATHER THAN NEST IT.       WRK009  
029500     MOVE 'Y'                    TO VALID-RECORD-SW.              WRK004  
029600     IF  QT-TICKER = SPACE                                        WRK004  
029700         MOVE 'N'                TO VALID-RECORD-SW               WRK004  
029800         ADD  1                  TO SKIPPED-RECORDS               WRK004  
029900         GO TO 2100-EDIT-QUOTE-RECORD-EXIT                        WRK009  
030000     END-IF.                                                      WRK009  
030100     IF  QT-CLOSE = 0 AND QT-VOLUME = 0                           WRK009  
030200         MOVE 'N'                TO VALID-RECORD-SW               WRK004  
030300         ADD  1                  TO SKIPPED-RECORDS               WRK004  
030400     END-IF.                                                      WRK009  
030500*---------------------------------------------------------------* WRK009  
030600 2100-EDIT-QUOTE-RECORD-EXIT.                                     WRK009  
030700     EXIT.                                                        WRK009  
030800*---------------------------------------------------------------* WRK007  
030900 2200-APPEND-HISTORY-ENTRY.                                       WRK007  
031000*---------------------------------------------------------------* WRK007  
031100     IF  HIST-COUNT = HIST-MAX                                    WRK007  
031200         PERFORM 2210-SHIFT-HISTORY-TABLE                         WRK007  
031300     ELSE                                                         WRK007  
031400         ADD  1                  TO HIST-COUNT                    WRK007  
031500     END-IF.                                                      WRK007  
031600     MOVE QT-CLOSE               TO HIST-CLOSE  (HIST-COUNT).     WRK007  
031700     MOVE QT-VOLUME              TO HIST-VOLUME (HIST-COUNT).     WRK007  
031800     MOVE QT-DATE-YEAR           TO WS-LATEST-DATE-YEAR.          WRK008  
031900     MOVE QT-DATE-MONTH          TO WS-LATEST-DATE-MONTH.         WRK008  
032000     MOVE QT-DATE-DAY            TO WS-LATEST-DATE-DAY.           WRK008  
032100*---------------------------------------------------------------* WRK007  
032200 2210-SHIFT-HISTORY-TABLE.                                        WRK007  
032300*---------------------------------------------------------------* WRK007  
032400     PERFORM 2215-SHIFT-ONE-ENTRY                                 WRK007  
032500         VARYING HIST-WORK-SUB FROM 1 BY 1                        WRK007  
032600         UNTIL HIST-WORK-SUB > HIST-MAX - 1.                      WRK007  
032700     MOVE HIST-MAX               TO HIST-COUNT.                   WRK007  
032800*---------------------------------------------------------------* WRK007  
032900 2215-SHIFT-ONE-ENTRY.                                            WRK007  
033000*---------------------------------------------------------------* WRK007  
033100     MOVE HIST-ENTRY (HIST-WORK-SUB + 1)                          WRK007  
033200                                 TO HIST-ENTRY (HIST-WORK-SUB).   WRK007  
033300*---------------------------------------------------------------* WRK004  
033400 3000-TICKER-CONTROL-BREAK.                                       WRK004  
033500*---------------------------------------------------------------* WRK004  
033600     ADD  1                      TO TICKER-COUNT.                 WRK004  
033700     MOVE 'N'                    TO TICKER-PASSED-SW.             WRK004  
033800     MOVE WS-LATEST-DATE-YEAR    TO DL-DATE-YEAR.                 WRK008  
033900     MOVE WS-LATEST-DATE-MONTH   TO DL-DATE-MONTH.                WRK008  
034000     MOVE WS-LATEST-DATE-DAY     TO DL-DATE-DAY.                  WRK008  
034100     IF  HIST-COUNT < HIST-MIN-TO-EVALUATE                        WRK004  
034200         MOVE 'N'                TO EVALUABLE-TICKER-SW           WRK004  
034300         MOVE 'SKIP'             TO DL-DISP                       WRK004  
034400     ELSE                                                         WRK004  
034500         MOVE 'Y'                TO EVALUABLE-TICKER-SW           WRK004  
034600         PERFORM 4000-CALCULATE-STATISTICS                        WRK004  
034700         PERFORM 5000-EVALUATE-SCREENING-RULES                    WRK004  
034800         IF  WS-RULE-COUNT = 5                                    WRK004  
034900             MOVE 'Y'            TO TICKER-PASSED-SW              WRK004  
035000             MOVE 'PASS'         TO DL-DISP                       WRK004  
035100             PERFORM 5900-WRITE-ALERT-RECORD                      WRK004  
035200             ADD  1              TO PASS-COUNT                    WRK004  
035300         ELSE                                                     WRK004  
035400             MOVE 'FAIL'         TO DL-DISP                       WRK004  
035500         END-IF                                                   WRK004  
035600     END-IF.                                                      WRK004  
035700     ADD  HIST-VOLUME (HIST-COUNT) TO TOTAL-VOLUME.               WRK004  
035800     PERFORM 3900-WRITE-DETAIL-LINE.                              WRK004  
035900     MOVE 0                      TO HIST-COUNT.                   WRK004  
036000*---------------------------------------------------------------* WRK004  
036100 3900-WRITE-DETAIL-LINE.                                          WRK004  
036200*---------------------------------------------------------------* WRK004  
036300     MOVE WS-CURRENT-TICKER      TO DL-TICKER.                    WRK004  
036400     MOVE HIST-CLOSE (HIST-COUNT) TO DL-CLOSE.                    WRK004  
036500     IF  EVALUABLE-TICKER                                         WRK004  
036600         MOVE WS-MA5             TO DL-MA5                        WRK004  
036700         MOVE WS-MA20            TO DL-MA20                       WRK004  
036800         IF  WS-PCT-CHG < 0                                       WRK004  
036900             MOVE '-'            TO DL-PCT-CHG-SIGN               WRK004  
037000             COMPUTE DL-PCT-CHG = WS-PCT-CHG * -1                 WRK008  
037100         ELSE                                                     WRK004  
037200             MOVE '+'            TO DL-PCT-CHG-SIGN               WRK004  
037300             MOVE WS-PCT-CHG     TO DL-PCT-CHG                    WRK008  
037400         END-IF                                                   WRK004  
037500     ELSE                                                         WRK004  
037600         MOVE ZERO               TO DL-MA5  DL-MA20 DL-PCT-CHG    WRK004  
037700         MOVE '+'                TO DL-PCT-CHG-SIGN               WRK004  
037800     END-IF.                                                      WRK004  
037900     MOVE DETAIL-LINE-1          TO NEXT-REPORT-LINE.             WRK004  
038000     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
038100*---------------------------------------------------------------* WRK004  
038200 4000-CALCULATE-STATISTICS.                                       WRK004  
038300*---------------------------------------------------------------* WRK009  
038400*    06/30/11 IOC-0565 -- 4010 THRU 4030 IS ONE WORKING PASS OVER WRK009  
038500*    THE JUST-CLOSED TICKER'S HISTORY; RUN IT AS ONE RANGE.       WRK009  
038600     PERFORM 4010-CALCULATE-PCT-CHANGE THRU                       WRK009  
038700         4030-CALCULATE-AVG-VOLUME-EXIT.                          WRK009  
038800*---------------------------------------------------------------* WRK004  
038900 4010-CALCULATE-PCT-CHANGE.                                       WRK004  
039000*---------------------------------------------------------------* WRK004  
039100     MOVE HIST-CLOSE (HIST-COUNT)     TO WS-LAST-CLOSE.           WRK004  
039200     MOVE HIST-CLOSE (HIST-COUNT - 1) TO WS-PREV-CLOSE.           WRK004  
039300     IF  WS-PREV-CLOSE = 0                                        WRK004  
039400         MOVE 0                  TO WS-PCT-CHG                    WRK004  
039500     ELSE                                                         WRK004  
039600         COMPUTE WS-PCT-CHG ROUNDED =                             WRK004  
039700             (WS-LAST-CLOSE - WS-PREV-CLOSE) * 100 / WS-PREV-CLOSEWRK004  
039800     END-IF.                                                      WRK004  
039900*---------------------------------------------------------------* WRK004  
040000 4020-CALCULATE-MOVING-AVERAGES.                                  WRK004  
040100*---------------------------------------------------------------* WRK004  
040200     MOVE 0                      TO WS-CLOSE-SUM.                 WRK004  
040300     PERFORM 4021-ADD-CLOSE-TO-SUM                                WRK007  
040400         VARYING HIST-BACK-SUB FROM HIST-COUNT BY -1              WRK007  
040500         UNTIL HIST-BACK-SUB < HIST-COUNT - 4.                    WRK007  
040600     COMPUTE WS-MA5 ROUNDED = WS-CLOSE-SUM / 5.                   WRK004  
040700     MOVE 0                      TO WS-CLOSE-SUM.                 WRK004  
040800     PERFORM 4021-ADD-CLOSE-TO-SUM                                WRK007  
040900         VARYING HIST-BACK-SUB FROM HIST-COUNT BY -1              WRK007  
041000         UNTIL HIST-BACK-SUB < HIST-COUNT - 19.                   WRK007  
041100     COMPUTE WS-MA20 ROUNDED = WS-CLOSE-SUM / 20.                 WRK004  
041200*---------------------------------------------------------------* WRK004  
041300 4030-CALCULATE-AVG-VOLUME.                                       WRK004  
041400*---------------------------------------------------------------* WRK004  
041500     MOVE 0                      TO WS-VOLUME-SUM.                WRK004  
041600     PERFORM 4031-ADD-VOLUME-TO-SUM                               WRK007  
041700         VARYING HIST-BACK-SUB FROM HIST-COUNT BY -1              WRK007  
041800         UNTIL HIST-BACK-SUB < HIST-COUNT - 19.                   WRK007  
041900     COMPUTE WS-AVG-VOL20 = WS-VOLUME-SUM / 20.                   WRK004  
042000     MOVE HIST-VOLUME (HIST-COUNT) TO WS-LAST-VOLUME.             WRK004  
042100*---------------------------------------------------------------* WRK009  
042200 4030-CALCULATE-AVG-VOLUME-EXIT.                                  WRK009  
042300     EXIT.                                                        WRK009  
042400*---------------------------------------------------------------* WRK007  
042500 4021-ADD-CLOSE-TO-SUM.                                           WRK007  
042600*---------------------------------------------------------------* WRK007  
042700     ADD  HIST-CLOSE (HIST-BACK-SUB) TO WS-CLOSE-SUM.             WRK007  
042800*---------------------------------------------------------------* WRK007  
042900 4031-ADD-VOLUME-TO-SUM.                                          WRK007  
043000*---------------------------------------------------------------* WRK007  
043100     ADD  HIST-VOLUME (HIST-BACK-SUB) TO WS-VOLUME-SUM.           WRK007  
043200*---------------------------------------------------------------* WRK004  
043300 5000-EVALUATE-SCREENING-RULES.                                   WRK004  
043400*---------------------------------------------------------------* WRK009  
043500*    06/30/11 IOC-0565 -- 5010 THRU 5050 ARE THE FIVE SCREENING   WRK009  
043600*    RULES AGAINST THE SAME TICKER; RUN THEM AS ONE RANGE.        WRK009  
043700     MOVE SPACE                 TO WS-RULE-FLAG-VECTOR.           WRK004  
043800     PERFORM 5010-EVALUATE-RULE-1 THRU 5050-EVALUATE-RULE-5.      WRK009  
043900     MOVE 0                      TO WS-RULE-COUNT.                WRK004  
044000     PERFORM 5005-COUNT-ONE-RULE                                  WRK008  
044100         VARYING HIST-SUB FROM 1 BY 1 UNTIL HIST-SUB > 5.         WRK008  
044200*---------------------------------------------------------------* WRK008  
044300 5005-COUNT-ONE-RULE.                                             WRK008  
044400*---------------------------------------------------------------* WRK008  
044500     IF  RULE-PASSED (HIST-SUB)                                   WRK008  
044600         ADD 1                   TO WS-RULE-COUNT                 WRK008  
044700     END-IF.                                                      WRK008  
044800*---------------------------------------------------------------* WRK004  
044900 5010-EVALUATE-RULE-1.                                            WRK004  
045000*---------------------------------------------------------------* WRK004  
045100*    R1 - LIQUIDITY FLOOR: LAST-CLOSE MUST CLEAR THE PENNY-STOCK  WRK004  
045200*    CUTOFF OF 100.00.                                            WRK004  
045300     IF  WS-LAST-CLOSE >= 100.00                                  WRK004  
045400         MOVE 'Y'                TO WS-RULE-FLAG (1)              WRK008  
045500     ELSE                                                         WRK004  
045600         MOVE 'N'                TO WS-RULE-FLAG (1)              WRK008  
045700     END-IF.                                                      WRK004  
045800*---------------------------------------------------------------* WRK004  
045900 5020-EVALUATE-RULE-2.                                            WRK004  
046000*---------------------------------------------------------------* WRK004  
046100*    R2 - VOLUME SURGE: LAST-VOL MUST BE AT LEAST 1.5 TIMES THE   WRK004  
046200*    20-DAY AVERAGE VOLUME.  COMPARE IS UNROUNDED -- SEE IOC-0172 WRK004  
046300     COMPUTE WS-VOLUME-THRESHOLD = WS-AVG-VOL20 * 1.5.            WRK004  
046400     IF  WS-LAST-VOLUME >= WS-VOLUME-THRESHOLD                    WRK004  
046500         MOVE 'Y'                TO WS-RULE-FLAG (2)              WRK008  
046600     ELSE                                                         WRK004  
046700         MOVE 'N'                TO WS-RULE-FLAG (2)              WRK008  
046800     END-IF.                                                      WRK004  
046900*---------------------------------------------------------------* WRK004  
047000 5030-EVALUATE-RULE-3.                                            WRK004  
047100*---------------------------------------------------------------* WRK004  
047200*    R3 - SHORT-OVER-LONG MOMENTUM: 5-DAY AVERAGE ABOVE 20-DAY.   WRK004  
047300     IF  WS-MA5 > WS-MA20                                         WRK004  
047400         MOVE 'Y'                TO WS-RULE-FLAG (3)              WRK008  
047500     ELSE                                                         WRK004  
047600         MOVE 'N'                TO WS-RULE-FLAG (3)              WRK008  
047700     END-IF.                                                      WRK004  
047800*---------------------------------------------------------------* WRK004  
047900 5040-EVALUATE-RULE-4.                                            WRK004  
048000*---------------------------------------------------------------* WRK004  
048100*    R4 - PRICE ABOVE TREND: LATEST CLOSE ABOVE THE 20-DAY        WRK004  
048200*    AVERAGE.                                                     WRK004  
048300     IF  WS-LAST-CLOSE > WS-MA20                                  WRK004  
048400         MOVE 'Y'                TO WS-RULE-FLAG (4)              WRK008  
048500     ELSE                                                         WRK004  
048600         MOVE 'N'                TO WS-RULE-FLAG (4)              WRK008  
048700     END-IF.                                                      WRK004  
048800*---------------------------------------------------------------* WRK004  
048900 5050-EVALUATE-RULE-5.                                            WRK004  
049000*---------------------------------------------------------------* WRK004  
049100*    R5 - POSITIVE DAY: DAY-OVER-DAY PERCENT CHANGE MUST BE       WRK004  
049200*    GREATER THAN ZERO.                                           WRK004  
049300     IF  WS-PCT-CHG > 0                                           WRK004  
049400         MOVE 'Y'                TO WS-RULE-FLAG (5)              WRK008  
049500     ELSE                                                         WRK004  
049600         MOVE 'N'                TO WS-RULE-FLAG (5)              WRK008  
049700     END-IF.                                                      WRK004  
049800*---------------------------------------------------------------* WRK004  
049900 5900-WRITE-ALERT-RECORD.                                         WRK004  
050000*---------------------------------------------------------------* WRK004  
050100     MOVE WS-CURRENT-TICKER      TO AL-TICKER.                    WRK004  
050200     MOVE WS-LATEST-DATE-YEAR    TO AL-DATE-YEAR.                 WRK008  
050300     MOVE WS-LATEST-DATE-MONTH   TO AL-DATE-MONTH.                WRK008  
050400     MOVE WS-LATEST-DATE-DAY     TO AL-DATE-DAY.                  WRK008  
050500     MOVE WS-LAST-CLOSE          TO AL-CLOSE.                     WRK004  
050600     MOVE WS-PCT-CHG             TO AL-PCT-CHG.                   WRK004  
050700     IF  WS-PCT-CHG < 0                                           WRK004  
050800         MOVE '-'                TO AL-SIGN                       WRK004  
050900     ELSE                                                         WRK004  
051000         MOVE '+'                TO AL-SIGN                       WRK004  
051100     END-IF.                                                      WRK004  
051200     MOVE WS-MA5                 TO AL-MA5.                       WRK004  
051300     MOVE WS-MA20                TO AL-MA20.                      WRK004  
051400     MOVE WS-RULE-FLAG-VECTOR    TO AL-RULES.                     WRK004  
051500     WRITE ALERT-RECORD.                                          WRK004  
051600*---------------------------------------------------------------* WRK004  
051700 6000-CLOSE-FILES.                                                WRK004  
051800*---------------------------------------------------------------* WRK004  
051900     CLOSE QUOTE-FILE                                             WRK004  
052000           ALERT-FILE                                             WRK004  
052100           PRINT-FILE.                                            WRK004  
052200     DISPLAY 'STKSCRN - DAILY STOCK SCREENER COMPLETE'.           WRK004  
052300*---------------------------------------------------------------* WRK004  
052400 7000-WRITE-SUMMARY-BLOCK.                                        WRK004  
052500*---------------------------------------------------------------* WRK004  
052600     MOVE TICKER-COUNT           TO SL1-TICKERS-SCREENED.         WRK004  
052700     MOVE SUMMARY-LINE-1         TO NEXT-REPORT-LINE.             WRK004  
052800     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
052900     MOVE PASS-COUNT             TO SL2-TICKERS-PASSED.           WRK004  
053000     MOVE SUMMARY-LINE-2         TO NEXT-REPORT-LINE.             WRK004  
053100     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
053200     MOVE SKIPPED-RECORDS        TO SL3-RECORDS-SKIPPED.          WRK004  
053300     MOVE SUMMARY-LINE-3         TO NEXT-REPORT-LINE.             WRK004  
053400     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
053500     MOVE TOTAL-VOLUME           TO SL4-TOTAL-VOLUME.             WRK004  
053600     MOVE SUMMARY-LINE-4         TO NEXT-REPORT-LINE.             WRK004  
053700     PERFORM 9120-WRITE-PRINT-LINE.                               WRK004  
053800*---------------------------------------------------------------* WRK004  
053900 8000-READ-QUOTE-FILE.                                            WRK004  
054000*---------------------------------------------------------------* WRK004  
054100     READ QUOTE-FILE                                              WRK004  
054200         AT END MOVE 'Y'         TO END-OF-FILE-SW                WRK004  
054300                MOVE 'N'         TO VALID-RECORD-SW.              WRK004  
054400*---------------------------------------------------------------* WRK004  
054500 9120-WRITE-PRINT-LINE.                                           WRK004  
054600*---------------------------------------------------------------* WRK004  
054700     MOVE NEXT-REPORT-LINE       TO PRINT-LINE.                   WRK004  
054800     WRITE PRINT-RECORD.                                          WRK004  
054900     MOVE SPACE                  TO PRINT-LINE.                   WRK004  
055000*===============================================================* WRK004  
