000100*===============================================================* WRK004  
000200* COPYBOOK:  QTREC                                                WRK004  
000300* QUOTE-RECORD -- ONE END-OF-DAY TICKER QUOTE, FIXED LENGTH 50.   WRK004  
000400* COLUMNS ARE FIXED -- DO NOT INSERT OR REMOVE A FIELD WITHOUT    WRK004  
000500* RE-GENERATING THE EXTRACT THAT FEEDS THE QUOTES FILE.           WRK004  
000600*                                                                 WRK004  
000700* MAINTENANCE LOG                                                 WRK004  
000800* DATE      PROGRAMMER     REQUEST#   DESCRIPTION                 WRK004  
000900* --------- -------------- ---------- ------------------------    WRK004  
001000* 02/03/87 R HUTCHENS      IOC-0141   ORIGINAL COPYBOOK FOR THE   WRK004  
001100*          DAILY STOCK SCREENER BATCH (STKSCRN).                  WRK004  
001200* 09/09/98 L FONTAINE      IOC-0388   Y2K REMEDIATION - QT-DATE   WRK005  
001300*          CONFIRMED FULL 4-DIGIT YEAR, NO CHANGE REQUIRED.       WRK005  
001400* 05/05/11 J OKONKWO       IOC-0560   ADDED QT-DATE-NUM SO        WRK008  
001500*          STKSCRN CAN COMPARE WHOLE DATES WITHOUT UNSTRING.      WRK008  
001600*===============================================================* WRK004  
001700 01  QUOTE-RECORD.                                                WRK004  
001800     05  QT-TICKER               PIC X(08).                       WRK004  
001900     05  QT-DATE.                                                 WRK004  
002000         10  QT-DATE-YEAR        PIC 9(04).                       WRK004  
002100         10  QT-DATE-MONTH       PIC 9(02).                       WRK004  
002200         10  QT-DATE-DAY         PIC 9(02).                       WRK004  
002300     05  QT-DATE-NUM REDEFINES QT-DATE                            WRK008  
002400                             PIC 9(08).                           WRK008  
002500     05  QT-OPEN                 PIC 9(07)V99.                    WRK004  
002600     05  QT-CLOSE                PIC 9(07)V99.                    WRK004  
002700     05  QT-VOLUME               PIC 9(11).                       WRK004  
002800     05  FILLER                  PIC X(05).                       WRK004  
002900*===============================================================* WRK004  
