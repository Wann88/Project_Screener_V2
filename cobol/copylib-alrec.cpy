000100*===============================================================* WRK004  
000200* COPYBOOK:  ALREC                                                WRK004  
000300* ALERT-RECORD -- ONE PASSING-TICKER ALERT, FIXED LENGTH 60.      WRK004  
000400* WRITTEN BY STKSCRN FOR EVERY TICKER THAT CLEARS ALL FIVE        WRK004  
000500* SCREENING RULES ON A GIVEN RUN.  DOWNSTREAM DELIVERY OF THESE   WRK004  
000600* ALERTS (WIRE, E-MAIL, WHATEVER) IS A SEPARATE JOB -- NOT THIS   WRK004  
000700* ONE.  SEE THE RUN BOOK.                                         WRK004  
000800*                                                                 WRK004  
000900* MAINTENANCE LOG                                                 WRK004  
001000* DATE      PROGRAMMER     REQUEST#   DESCRIPTION                 WRK004  
001100* --------- -------------- ---------- ------------------------    WRK004  
001200* 02/03/87 R HUTCHENS      IOC-0141   ORIGINAL COPYBOOK FOR THE   WRK004  
001300*          DAILY STOCK SCREENER BATCH (STKSCRN).                  WRK004  
001400* 06/19/91 R HUTCHENS      IOC-0206   AL-RULES WIDENED FROM 3 TO  WRK006  
001500*          5 BYTES TO CARRY ALL FIVE RULE FLAGS, NOT JUST THE     WRK006  
001600*          FIRST THREE.  FILLER SHRUNK TO MATCH.                  WRK006  
001700* 05/05/11 J OKONKWO       IOC-0560   ADDED AL-DATE-NUM TO MATCH  WRK008  
001800*          QT-DATE-NUM IN COPYLIB-QTREC.                          WRK008  
001900*===============================================================* WRK004  
002000 01  ALERT-RECORD.                                                WRK004  
002100     05  AL-TICKER               PIC X(08).                       WRK004  
002200     05  AL-DATE.                                                 WRK004  
002300         10  AL-DATE-YEAR        PIC 9(04).                       WRK004  
002400         10  AL-DATE-MONTH       PIC 9(02).                       WRK004  
002500         10  AL-DATE-DAY         PIC 9(02).                       WRK004  
002600     05  AL-DATE-NUM REDEFINES AL-DATE                            WRK008  
002700                             PIC 9(08).                           WRK008  
002800     05  AL-CLOSE                PIC 9(07)V99.                    WRK004  
002900     05  AL-PCT-CHG              PIC S9(03)V99.                   WRK004  
003000     05  AL-SIGN                 PIC X(01).                       WRK004  
003100     05  AL-MA5                  PIC 9(07)V99.                    WRK004  
003200     05  AL-MA20                 PIC 9(07)V99.                    WRK004  
003300     05  AL-RULES                PIC X(05).                       WRK006  
003400     05  FILLER                  PIC X(06).                       WRK006  
003500*===============================================================* WRK004  
